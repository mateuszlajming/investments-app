000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. ALR-TIP02.
000030       AUTHOR. R. KOWALSKI.
000040       INSTALLATION. FUND SERVICES DIVISION.
000050       DATE-WRITTEN. 03/14/1989.
000060       DATE-COMPILED. 03/14/1989.
000070       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080      *---------------------------------------------------------*
000090      *  ALR-TIP02  --  ALLOCATION-REQUEST RECORD LAYOUT (DOC)  *
000100      *  DEFINES THE ONE-RECORD-PER-RUN REQUEST FILE: WHICH     *
000110      *  STRATEGY TO APPLY AND HOW MUCH CASH IS AVAILABLE.      *
000120      *  PORTGEN READS ONE OF THESE PER ALLOCATION RUN; A JOB   *
000130      *  MAY STACK SEVERAL REQUESTS AGAINST ONE FUND SNAPSHOT.  *
000140      *---------------------------------------------------------*
000150      *  CHANGE LOG                                             *
000160      *  DATE       BY    TICKET   DESCRIPTION                  *
000170      *  -------    ----  -------  --------------------------- *
000180      *  03/14/89   RK    INIT     ORIGINAL LAYOUT - C/B/A CODE *
000190      *  05/30/90   RK    FS-0119  CASH AMOUNT WIDENED TO 11.2  *
000200      *  02/18/93   TMH   FS-0233  ADDED STRATEGY 88-LEVELS     *
000210      *  11/05/93   TMH   FS-0251  ADDED WHOLE/CENTS REDEFINE   *
000220      *  02/11/99   PDO   FS-0388  Y2K REVIEW - NO DATE FIELDS  *
000230      *                            IN THIS RECORD, NO CHANGE    *
000240      *                            REQUIRED, SIGNED OFF.        *
000250      *  08/19/01   CJM   FS-0440  COMMENT CLEANUP PER AUDIT    *
000260      *  04/07/04   CJM   FS-0502  NOTED USE BY PORTGEN/R00858  *
000270      *---------------------------------------------------------*
000280       ENVIRONMENT DIVISION.
000290       CONFIGURATION SECTION.
000300       SPECIAL-NAMES.
000310           C01 IS TOP-OF-FORM.
000320       INPUT-OUTPUT SECTION.
000330       FILE-CONTROL.
000340           SELECT ALLOCATION-REQUEST-REC ASSIGN TO ALLOC-REQUEST-IN.
000350       DATA DIVISION.
000360       FILE SECTION.
000370       FD  ALLOCATION-REQUEST-REC
000380           LABEL RECORD STANDARD.
000390       01  ALLOCATION-REQUEST-REC.
000400           05  AR-STRATEGY-CDE               PIC X(1).
000410               88  AR-STRATEGY-CONSERVATIVE       VALUE 'C'.
000420               88  AR-STRATEGY-BALANCED           VALUE 'B'.
000430               88  AR-STRATEGY-AGGRESSIVE         VALUE 'A'.
000440           05  AR-AVAILABLE-AMT              PIC 9(11)V9(2).
000450      *    ALTERNATE VIEW -- WHOLE/CENTS SPLIT, USED BY THE OLD
000460      *    CASH-RECONCILIATION EXTRACT (RETIRED FS-0251).
000470           05  AR-AVAILABLE-AMT-SPLIT REDEFINES AR-AVAILABLE-AMT.
000480               10  AR-AMOUNT-WHOLE           PIC 9(11).
000490               10  AR-AMOUNT-CENTS           PIC 9(2).
000500       WORKING-STORAGE SECTION.
000510       01  WS-ALLOC-REQUEST-ECHO.
000520           05  WS-ARE-STRATEGY-CDE            PIC X(1).
000530           05  WS-ARE-AVAILABLE-AMT          PIC 9(11)V9(2).
000540           05  FILLER                        PIC X(02).
000550       01  WS-ALLOC-REQUEST-ECHO-ALT-1
000560               REDEFINES WS-ALLOC-REQUEST-ECHO.
000570           05  WS-AREA-STRATEGY-CDE           PIC X(1).
000580           05  WS-AREA-AMOUNT-WHOLE          PIC 9(11).
000590           05  WS-AREA-AMOUNT-CENTS          PIC 9(2).
000600           05  FILLER                        PIC X(02).
000610       01  WS-ALLOC-REQUEST-ECHO-ALT-2
000620               REDEFINES WS-ALLOC-REQUEST-ECHO.
000630           05  WS-AREB-STRATEGY-CDE           PIC X(1).
000640           05  WS-AREB-AMOUNT-TEXT           PIC X(13).
000650           05  FILLER                        PIC X(02).
000660       77  WS-ALR-REC-COUNT                 PIC 9(5) COMP.
000670       PROCEDURE DIVISION.
000680       0000-DOC-ENTRY.
000690      *    THIS PROGRAM IS NEVER RUN AS PART OF THE PORTFOLIO
000700      *    ALLOCATION BATCH.  IT EXISTS SO THE ALLOCATION-REQUEST
000710      *    LAYOUT COMPILES CLEAN AND CAN BE PROOFED ON ITS OWN.
000720           MOVE ZERO TO WS-ALR-REC-COUNT.
000730           STOP RUN.
000740       0000-EXIT.
000750           EXIT.
