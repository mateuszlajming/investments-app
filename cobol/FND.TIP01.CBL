000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. FND-TIP01.
000030       AUTHOR. R. KOWALSKI.
000040       INSTALLATION. FUND SERVICES DIVISION.
000050       DATE-WRITTEN. 03/14/1989.
000060       DATE-COMPILED. 03/14/1989.
000070       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080      *---------------------------------------------------------*
000090      *  FND-TIP01  --  FUND-MASTER RECORD LAYOUT (DOC COPY)    *
000100      *  DEFINES THE FUND MASTER FILE READ BY PORTGEN AT THE    *
000110      *  START OF EACH ALLOCATION RUN.  ONE RECORD PER FUND     *
000120      *  AVAILABLE FOR INVESTMENT.  THIS FILE IS DOCUMENTATION  *
000130      *  ONLY -- THE FIELD LAYOUT IS MAINTAINED HERE AND        *
000140      *  DUPLICATED INTO PORTGEN'S FD FOR COMPILATION.          *
000150      *---------------------------------------------------------*
000160      *  CHANGE LOG                                             *
000170      *  DATE       BY    TICKET   DESCRIPTION                  *
000180      *  -------    ----  -------  --------------------------- *
000190      *  03/14/89   RK    INIT     ORIGINAL LAYOUT - PL/FX/MM   *
000200      *  09/02/90   RK    FS-0118  WIDENED FUND-NAME TO 40 POS  *
000210      *  01/22/92   TMH   FS-0204  ADDED FUND-TYPE 88-LEVELS    *
000220      *  11/05/93   TMH   FS-0251  ADDED DISPLAY-VIEW REDEFINE  *
000230      *  06/30/95   PDO   FS-0309  CLARIFIED ID SPLIT REDEFINE  *
000240      *  02/11/99   PDO   FS-0388  Y2K REVIEW - NO DATE FIELDS  *
000250      *                            IN THIS RECORD, NO CHANGE    *
000260      *                            REQUIRED, SIGNED OFF.        *
000270      *  08/19/01   CJM   FS-0440  COMMENT CLEANUP PER AUDIT    *
000280      *  04/07/04   CJM   FS-0502  NOTED USE BY PORTGEN/R00858  *
000290      *---------------------------------------------------------*
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SPECIAL-NAMES.
000330           C01 IS TOP-OF-FORM.
000340       INPUT-OUTPUT SECTION.
000350       FILE-CONTROL.
000360           SELECT FUND-MASTER-REC ASSIGN TO FUND-MASTER-IN.
000370       DATA DIVISION.
000380       FILE SECTION.
000390       FD  FUND-MASTER-REC
000400           LABEL RECORD STANDARD.
000410       01  FUND-MASTER-REC.
000420           05  FM-FUND-ID                    PIC 9(9).
000430           05  FM-FUND-TYPE-CDE               PIC X(2).
000440               88  FM-TYPE-POLISH-FUND            VALUE 'PL'.
000450               88  FM-TYPE-FOREIGN-FUND           VALUE 'FX'.
000460               88  FM-TYPE-MONEY-MARKET-FUND      VALUE 'MM'.
000470           05  FM-FUND-NAME                  PIC X(40).
000480      *    ALTERNATE VIEW -- SPLITS FUND-ID FOR CHECK-DIGIT WORK
000490      *    USED BY THE OLD FUND-AUDIT EXTRACT (RETIRED FS-0251).
000500           05  FM-FUND-ID-SPLIT REDEFINES FM-FUND-ID.
000510               10  FM-FUND-ID-HIGH           PIC 9(5).
000520               10  FM-FUND-ID-LOW            PIC 9(4).
000530       WORKING-STORAGE SECTION.
000540       01  WS-FUND-MASTER-ECHO.
000550           05  WS-FME-FUND-ID                PIC 9(9).
000560           05  WS-FME-FUND-TYPE-CDE           PIC X(2).
000570           05  WS-FME-FUND-NAME              PIC X(40).
000580           05  FILLER                        PIC X(03).
000590       01  WS-FUND-MASTER-ECHO-ALT-1 REDEFINES WS-FUND-MASTER-ECHO.
000600           05  WS-FMEA-FUND-ID-HIGH          PIC 9(5).
000610           05  WS-FMEA-FUND-ID-LOW           PIC 9(4).
000620           05  WS-FMEA-FUND-TYPE-CDE          PIC X(2).
000630           05  WS-FMEA-FUND-NAME             PIC X(40).
000640           05  FILLER                        PIC X(03).
000650       01  WS-FUND-MASTER-ECHO-ALT-2 REDEFINES WS-FUND-MASTER-ECHO.
000660           05  WS-FMEB-FUND-ID-DISPLAY       PIC 9(9).
000670           05  WS-FMEB-FUND-TYPE-DISPLAY      PIC X(2).
000680           05  WS-FMEB-FUND-NAME-DISPLAY      PIC X(40).
000690           05  FILLER                        PIC X(03).
000700       77  WS-FND-REC-COUNT                 PIC 9(5) COMP.
000710       PROCEDURE DIVISION.
000720       0000-DOC-ENTRY.
000730      *    THIS PROGRAM IS NEVER RUN AS PART OF THE PORTFOLIO
000740      *    ALLOCATION BATCH.  IT EXISTS SO THE FUND-MASTER
000750      *    LAYOUT COMPILES CLEAN AND CAN BE PROOFED ON ITS OWN.
000760           MOVE ZERO TO WS-FND-REC-COUNT.
000770           STOP RUN.
000780       0000-EXIT.
000790           EXIT.
