000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. MNU-BALANCE.
000030       AUTHOR. R. KOWALSKI.
000040       INSTALLATION. FUND SERVICES DIVISION.
000050       DATE-WRITTEN. 03/14/1989.
000060       DATE-COMPILED. 03/14/1989.
000070       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080      *---------------------------------------------------------*
000090      *  MNU-BALANCE  --  MONEY-UTILITY WORK-AREA LAYOUT (DOC)  *
000100      *  DOCUMENTS THE SCRATCH FIELDS THE MONEYUTL SUBPROGRAM   *
000110      *  USES FOR ITS ARITHMETIC (MULTIPLY-BY-PERCENTAGE,       *
000120      *  DIVIDE-MONEY, PERCENTAGE, SUM-MONEY).  ALL ROUNDING    *
000130      *  IN THIS SHOP'S MONEY ARITHMETIC IS DOWN/TRUNCATED TO   *
000140      *  ZERO DECIMALS -- THERE ARE NO FRACTIONAL CURRENCY      *
000150      *  UNITS ANYWHERE IN THIS SYSTEM.  PERCENTAGES ARE THE    *
000160      *  ONLY FIELDS THAT CARRY DECIMALS.                       *
000170      *---------------------------------------------------------*
000180      *  CHANGE LOG                                             *
000190      *  DATE       BY    TICKET   DESCRIPTION                  *
000200      *  -------    ----  -------  --------------------------- *
000210      *  03/14/89   RK    INIT     ORIGINAL WORK AREA           *
000220      *  09/02/90   RK    FS-0118  ADDED PERCENTAGE SCRATCH     *
000230      *  01/22/92   TMH   FS-0204  ADDED REMAINDER FIELD FOR    *
000240      *                            DIVIDE-MONEY TRUNCATION      *
000250      *  02/11/99   PDO   FS-0388  Y2K REVIEW - NO DATE FIELDS  *
000260      *                            IN THIS AREA, NO CHANGE      *
000270      *                            REQUIRED, SIGNED OFF.        *
000280      *  08/19/01   CJM   FS-0440  COMMENT CLEANUP PER AUDIT    *
000290      *  04/07/04   CJM   FS-0502  NOTED USE BY MONEYUTL CALL   *
000300      *---------------------------------------------------------*
000310       ENVIRONMENT DIVISION.
000320       CONFIGURATION SECTION.
000330       SPECIAL-NAMES.
000340           C01 IS TOP-OF-FORM.
000350       INPUT-OUTPUT SECTION.
000360       FILE-CONTROL.
000370           SELECT MONEY-UTILITY-REC ASSIGN TO MONEY-UTILITY-IN.
000380       DATA DIVISION.
000390       FILE SECTION.
000400       FD  MONEY-UTILITY-REC
000410           LABEL RECORD STANDARD.
000420       01  MONEY-UTILITY-REC.
000430           05  MU-OPERATION-CDE              PIC X(1).
000440               88  MU-OP-MULTIPLY-PCT             VALUE '1'.
000450               88  MU-OP-DIVIDE-MONEY              VALUE '2'.
000460               88  MU-OP-PERCENTAGE                VALUE '3'.
000470               88  MU-OP-SUM-MONEY                 VALUE '4'.
000480           05  MU-MONEY-AMOUNT               PIC S9(11)V9(2).
000490           05  MU-DIVISOR-OR-PCT             PIC 9(5)V9(2).
000500      *    ALTERNATE VIEW -- TREATS THE SECOND FIELD AS A PLAIN
000510      *    INTEGER DIVISOR RATHER THAN A PERCENTAGE, USED BY
000520      *    DIVIDE-MONEY/SUM-MONEY CALLS ONLY.
000530           05  MU-DIVISOR-VIEW REDEFINES MU-DIVISOR-OR-PCT.
000540               10  MU-DIVISOR-COUNT          PIC 9(5).
000550               10  FILLER                    PIC 9(2).
000560       WORKING-STORAGE SECTION.
000570       01  WS-MONEY-UTILITY-WORK-AREA.
000580           05  WS-MUW-PRODUCT                PIC S9(13)V9(4)
000590                                              COMP-3.
000600           05  WS-MUW-QUOTIENT               PIC S9(11)V9(2)
000610                                              COMP-3.
000620           05  WS-MUW-REMAINDER               PIC S9(11)V9(2)
000630                                              COMP-3.
000640           05  FILLER                        PIC X(05).
000650       01  WS-MONEY-UTILITY-ALT-1
000660               REDEFINES WS-MONEY-UTILITY-WORK-AREA.
000670           05  WS-MUWA-PRODUCT-WHOLE         PIC S9(13).
000680           05  WS-MUWA-PRODUCT-FRAC          PIC 9(4).
000690           05  WS-MUWA-QUOTIENT-WHOLE        PIC S9(11).
000700           05  WS-MUWA-QUOTIENT-FRAC         PIC 9(2).
000710           05  FILLER                        PIC X(10).
000711      *    ALTERNATE VIEW -- TREATS THE REMAINDER FIELD AS A
000712      *    SIGN-AND-DIGITS PAIR SO A DUMP CAN BE EYEBALLED FOR
000713      *    A BAD PACKED SIGN NIBBLE WITHOUT A DEBUGGER.
000714       01  WS-MONEY-UTILITY-ALT-2
000715               REDEFINES WS-MONEY-UTILITY-WORK-AREA.
000716           05  FILLER                        PIC X(18).
000717           05  WS-MUWA2-REMAINDER-WHOLE      PIC S9(11).
000718           05  WS-MUWA2-REMAINDER-CENTS      PIC 9(2).
000719           05  FILLER                        PIC X(05).
000720       77  WS-MNU-REC-COUNT                 PIC 9(5) COMP.
000730       PROCEDURE DIVISION.
000740       0000-DOC-ENTRY.
000750      *    THIS PROGRAM IS NEVER RUN AS PART OF THE PORTFOLIO
000760      *    ALLOCATION BATCH.  IT EXISTS SO THE MONEY-UTILITY
000770      *    WORK AREA COMPILES CLEAN AND CAN BE PROOFED ALONE.
000780      *    THE LIVE VERSION OF THESE FIELDS IS PRIVATE TO THE
000790      *    MONEYUTL SUBPROGRAM'S WORKING-STORAGE SECTION.
000800           MOVE ZERO TO WS-MNU-REC-COUNT.
000810           STOP RUN.
000820       0000-EXIT.
000830           EXIT.
