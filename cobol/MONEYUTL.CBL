000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. MONEYUTL.
000030       AUTHOR. R. KOWALSKI.
000040       INSTALLATION. FUND SERVICES DIVISION.
000050       DATE-WRITTEN. 03/14/1989.
000060       DATE-COMPILED. 03/14/1989.
000070       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080      *---------------------------------------------------------*
000090      *  MONEYUTL  --  MONEY-ARITHMETIC SUBPROGRAM               *
000100      *  CALLED BY PORTGEN FOR EVERY PIECE OF MONEY MATH IN THE  *
000110      *  ALLOCATION RUN.  NOTHING IN THIS SHOP ROUNDS MONEY --   *
000120      *  EVERY RESULT IS TRUNCATED (ROUNDED DOWN) TO WHOLE       *
000130      *  CURRENCY UNITS.  THE ONLY FIELD THAT EVER CARRIES       *
000140      *  DECIMALS IS A PERCENTAGE, AND THAT IS FOR DISPLAY ONLY. *
000150      *                                                          *
000160      *  MU-FUNCTION-CDE SELECTS THE OPERATION:                 *
000170      *    1 = MULTIPLY-BY-PCT   AMT * PCT / 100, TRUNCATED      *
000180      *    2 = DIVIDE-MONEY      AMT / COUNT, TRUNCATED, PLUS    *
000190      *                          THE LEFTOVER REMAINDER          *
000200      *    3 = PERCENTAGE        PART / WHOLE AS A PCT, 4 DEC,   *
000210      *                          TRUNCATED, ZERO IF WHOLE = 0    *
000220      *    4 = SUM-MONEY         AMT-1 + AMT-2                   *
000230      *---------------------------------------------------------*
000240      *  CHANGE LOG                                             *
000250      *  DATE       BY    TICKET   DESCRIPTION                  *
000260      *  -------    ----  -------  --------------------------- *
000270      *  03/14/89   RK    INIT     ORIGINAL - MULTIPLY/DIVIDE    *
000280      *  09/02/90   RK    FS-0118  ADDED PERCENTAGE FUNCTION     *
000290      *  01/22/92   TMH   FS-0204  ADDED SUM-MONEY, REMAINDER    *
000300      *                            OUTPUT ON DIVIDE-MONEY        *
000310      *  06/30/95   PDO   FS-0309  CONFIRMED TRUNCATION (NOT     *
000320      *                            ROUNDING) ON ALL FOUR FNS     *
000330      *  02/11/99   PDO   FS-0388  Y2K REVIEW - NO DATE FIELDS   *
000340      *                            IN THIS PROGRAM, NO CHANGE    *
000350      *                            REQUIRED, SIGNED OFF.         *
000360      *  08/19/01   CJM   FS-0440  COMMENT CLEANUP PER AUDIT     *
000370      *  04/07/04   CJM   FS-0502  ZERO-WHOLE GUARD ON FUNCTION  *
000380      *                            3 HARDENED PER FS-0502 DEFECT *
000381      *  03/02/06   CJM   FS-0521  FUNCTIONS 1 AND 2 WERE ONLY   *
000382      *                            TRUNCATING TO THE RECEIVING   *
000383      *                            FIELD'S OWN DECIMAL PLACES    *
000384      *                            (4 AND 2) INSTEAD OF ALL THE  *
000385      *                            WAY TO A WHOLE CURRENCY UNIT  *
000386      *                            AS FS-0309 REQUIRES.  AUDIT   *
000387      *                            CAUGHT A SUB-UNIT GROUP SHARE *
000388      *                            SLIPPING PAST 3210'S ZERO     *
000389      *                            TEST.  BOTH FUNCTIONS NOW     *
000390      *                            LAND THE RESULT IN AN         *
000391      *                            UNSCALED INTERMEDIATE FIRST.  *
000392      *---------------------------------------------------------*
000400       ENVIRONMENT DIVISION.
000410       CONFIGURATION SECTION.
000420       SPECIAL-NAMES.
000430           C01 IS TOP-OF-FORM.
000440       DATA DIVISION.
000450       WORKING-STORAGE SECTION.
000460       01  WS-MU-WORK-AREA.
000470           05  WS-MUW-PRODUCT                PIC S9(13)V9(4)
000480                                              COMP-3.
000490           05  WS-MUW-SCALED-PCT             PIC S9(5)V9(4)
000500                                              COMP-3.
000510           05  WS-MUW-RATIO                  PIC S9(7)V9(8)
000520                                              COMP-3.
000530           05  FILLER                        PIC X(04).
000540       01  WS-MU-WORK-AREA-ALT
000550               REDEFINES WS-MU-WORK-AREA.
000560           05  WS-MUWA-PRODUCT-PACKED        PIC S9(13)V9(4)
000570                                              COMP-3.
000580           05  FILLER                        PIC X(10).
000585       01  WS-MU-WORK-AREA-RATIO-VIEW
000586               REDEFINES WS-MU-WORK-AREA.
000587           05  WS-MUWR-RATIO-PACKED          PIC S9(7)V9(8)
000588                                              COMP-3.
000589           05  FILLER                        PIC X(03).
000591      *    FS-0521 -- UNSCALED (0 DECIMAL) INTERMEDIATES.  THE
000592      *    PACKED PRODUCT/QUOTIENT/REMAINDER ABOVE CARRY 4 AND 2
000593      *    DECIMAL PLACES RESPECTIVELY, SO MOVING THEM STRAIGHT
000594      *    INTO A RESULT FIELD ONLY TRUNCATES TO THAT FIELD'S OWN
000595      *    PRECISION.  FUNCTIONS 1 AND 2 PASS THROUGH HERE FIRST
000596      *    SO THE TRUNCATION GOES ALL THE WAY TO A WHOLE UNIT.
000597       01  WS-MU-WHOLE-UNIT-AREA.
000598           05  WS-MUWU-PRODUCT-WHOLE         PIC S9(11) COMP-3.
000599           05  WS-MUWU-DIVIDE-QUOTIENT       PIC S9(11) COMP-3.
000600           05  WS-MUWU-DIVIDE-REMAINDER      PIC S9(11) COMP-3.
000601           05  FILLER                        PIC X(04).
000602       01  WS-MU-TRACE-AREA.
000603           05  WS-MTA-LAST-FUNCTION-CDE       PIC X(1).
000610           05  WS-MTA-CALL-COUNT             PIC 9(7) COMP.
000620           05  FILLER                        PIC X(10).
000630       01  WS-MU-TRACE-AREA-ALT
000640               REDEFINES WS-MU-TRACE-AREA.
000650           05  WS-MTAA-TRACE-TEXT            PIC X(17).
000660       77  WS-MU-ZERO-DIVISOR-SW            PIC 9(1) COMP.
000670           88  WS-DIVISOR-IS-ZERO                VALUE 1.
000680           88  WS-DIVISOR-IS-NOT-ZERO             VALUE 0.
000690       LINKAGE SECTION.
000700       01  MU-FUNCTION-CDE                   PIC X(1).
000710           88  MU-FN-MULTIPLY-PCT                 VALUE '1'.
000720           88  MU-FN-DIVIDE-MONEY                  VALUE '2'.
000730           88  MU-FN-PERCENTAGE                    VALUE '3'.
000740           88  MU-FN-SUM-MONEY                     VALUE '4'.
000750       01  MU-AMOUNT-1                        PIC S9(11)V9(2)
000760                                               COMP-3.
000770       01  MU-AMOUNT-2                        PIC S9(11)V9(2)
000780                                               COMP-3.
000790       01  MU-PCT-FACTOR                      PIC S9(3)V9(4)
000800                                               COMP-3.
000810       01  MU-DIVISOR-COUNT                   PIC 9(5) COMP.
000820       01  MU-RESULT-AMOUNT                   PIC S9(11)V9(2)
000830                                               COMP-3.
000840       01  MU-RESULT-REMAINDER                PIC S9(11)V9(2)
000850                                               COMP-3.
000860       01  MU-RESULT-PERCENTAGE               PIC S9(3)V9(4)
000870                                               COMP-3.
000880       PROCEDURE DIVISION USING MU-FUNCTION-CDE
000890                                MU-AMOUNT-1
000900                                MU-AMOUNT-2
000910                                MU-PCT-FACTOR
000920                                MU-DIVISOR-COUNT
000930                                MU-RESULT-AMOUNT
000940                                MU-RESULT-REMAINDER
000950                                MU-RESULT-PERCENTAGE.
000960       0000-MAIN.
000970           ADD 1 TO WS-MTA-CALL-COUNT.
000980           MOVE MU-FUNCTION-CDE TO WS-MTA-LAST-FUNCTION-CDE.
000990           MOVE ZERO TO MU-RESULT-AMOUNT
000991                        MU-RESULT-REMAINDER
000992                        MU-RESULT-PERCENTAGE.
001000           IF MU-FN-MULTIPLY-PCT
001010               PERFORM 1000-MULTIPLY-BY-PCT THRU 1000-EXIT
001020           ELSE
001030           IF MU-FN-DIVIDE-MONEY
001040               PERFORM 2000-DIVIDE-MONEY THRU 2000-EXIT
001050           ELSE
001060           IF MU-FN-PERCENTAGE
001070               PERFORM 3000-COMPUTE-PERCENTAGE THRU 3000-EXIT
001080           ELSE
001090           IF MU-FN-SUM-MONEY
001100               PERFORM 4000-SUM-MONEY THRU 4000-EXIT
001110           END-IF END-IF END-IF END-IF.
001120           GOBACK.
001130      *---------------------------------------------------------*
001140      *    1000-MULTIPLY-BY-PCT                                 *
001150      *    RESULT = AMOUNT-1 * (PCT-FACTOR / 100), TRUNCATED TO *
001160      *    WHOLE CURRENCY UNITS.  USED TO SPLIT A GROUP'S SHARE *
001170      *    OF CASH INTO A FUND-TYPE'S PERCENTAGE OF THE WHOLE.  *
001180      *---------------------------------------------------------*
001190       1000-MULTIPLY-BY-PCT.
001200           COMPUTE WS-MUW-PRODUCT =
001210               MU-AMOUNT-1 * MU-PCT-FACTOR / 100.
001220           MOVE WS-MUW-PRODUCT TO WS-MUWA-PRODUCT-PACKED.
001221      *    FS-0521 -- DROP THROUGH THE UNSCALED INTERMEDIATE SO
001222      *    THE 4-DECIMAL PACKED PRODUCT TRUNCATES ALL THE WAY TO
001223      *    A WHOLE CURRENCY UNIT, NOT JUST TO MU-RESULT-AMOUNT'S
001224      *    OWN 2 DECIMAL PLACES.
001230           COMPUTE WS-MUWU-PRODUCT-WHOLE = WS-MUWA-PRODUCT-PACKED.
001240           MOVE WS-MUWU-PRODUCT-WHOLE TO MU-RESULT-AMOUNT.
001250           GO TO 1000-EXIT.
001260       1000-EXIT.
001270           EXIT.
001280      *---------------------------------------------------------*
001290      *    2000-DIVIDE-MONEY                                    *
001300      *    RESULT = AMOUNT-1 / DIVISOR-COUNT, TRUNCATED, WITH   *
001310      *    THE UNDISTRIBUTED REMAINDER RETURNED SEPARATELY SO   *
001320      *    PORTGEN CAN HAND IT TO THE FIRST FUND IN A GROUP.    *
001330      *---------------------------------------------------------*
001340       2000-DIVIDE-MONEY.
001350           SET WS-DIVISOR-IS-NOT-ZERO TO TRUE.
001360           IF MU-DIVISOR-COUNT = ZERO
001370               SET WS-DIVISOR-IS-ZERO TO TRUE
001380               GO TO 2000-EXIT
001390           END-IF.
001395      *    FS-0521 -- GIVING/REMAINDER MUST LAND IN THE UNSCALED
001396      *    QUOTIENT/REMAINDER FIELDS BELOW.  A GIVING FIELD WITH
001397      *    MU-AMOUNT-1'S OWN 2 DECIMAL PLACES LEFT THE QUOTIENT
001398      *    FRACTIONAL INSTEAD OF TRUNCATED TO A WHOLE UNIT.
001400           DIVIDE MU-AMOUNT-1 BY MU-DIVISOR-COUNT
001410               GIVING WS-MUWU-DIVIDE-QUOTIENT
001420               REMAINDER WS-MUWU-DIVIDE-REMAINDER.
001425           MOVE WS-MUWU-DIVIDE-QUOTIENT TO MU-RESULT-AMOUNT.
001426           MOVE WS-MUWU-DIVIDE-REMAINDER TO MU-RESULT-REMAINDER.
001430           GO TO 2000-EXIT.
001440       2000-EXIT.
001450           EXIT.
001460      *---------------------------------------------------------*
001470      *    3000-COMPUTE-PERCENTAGE                               *
001480      *    RESULT = (AMOUNT-1 / AMOUNT-2) * 100, TO 4 DECIMALS,  *
001490      *    TRUNCATED.  AMOUNT-2 OF ZERO RETURNS ZERO PERCENT --  *
001500      *    FS-0502 HARDENED THIS AFTER A DIVIDE-BY-ZERO ABEND    *
001510      *    ON A WHOLLY-UNFUNDED GROUP.                           *
001520      *---------------------------------------------------------*
001530       3000-COMPUTE-PERCENTAGE.
001540           IF MU-AMOUNT-2 = ZERO
001550               MOVE ZERO TO MU-RESULT-PERCENTAGE
001560               GO TO 3000-EXIT
001570           END-IF.
001580           COMPUTE WS-MUW-RATIO =
001590               (MU-AMOUNT-1 / MU-AMOUNT-2) * 100.
001600           COMPUTE MU-RESULT-PERCENTAGE = WS-MUW-RATIO.
001620           GO TO 3000-EXIT.
001630       3000-EXIT.
001640           EXIT.
001650      *---------------------------------------------------------*
001660      *    4000-SUM-MONEY                                       *
001670      *    RESULT = AMOUNT-1 + AMOUNT-2.  STRAIGHT ADD, NO       *
001680      *    TRUNCATION NEEDED SINCE BOTH OPERANDS ARE ALREADY     *
001690      *    WHOLE CURRENCY UNITS.                                 *
001700      *---------------------------------------------------------*
001710       4000-SUM-MONEY.
001720           ADD MU-AMOUNT-1 MU-AMOUNT-2 GIVING MU-RESULT-AMOUNT.
001730           GO TO 4000-EXIT.
001740       4000-EXIT.
001750           EXIT.
