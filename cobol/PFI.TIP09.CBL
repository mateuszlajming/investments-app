000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. PFI-TIP09.
000030       AUTHOR. T. MARCHETTI-HALE.
000040       INSTALLATION. FUND SERVICES DIVISION.
000050       DATE-WRITTEN. 01/22/1992.
000060       DATE-COMPILED. 01/22/1992.
000070       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080      *---------------------------------------------------------*
000090      *  PFI-TIP09  --  PORTFOLIO-ITEM RECORD LAYOUT (DOC)      *
000100      *  DEFINES ONE OUTPUT ROW OF THE PORTFOLIO-ITEM-OUT FILE  *
000110      *  -- ONE PER FUND THAT RECEIVED MONEY ON A GIVEN RUN.    *
000120      *  PORTGEN WRITES THESE GROUPED BY FUND TYPE, FIRST FUND  *
000130      *  OF EACH GROUP WRITTEN FIRST (SEE PFI-AMOUNT NOTE).     *
000140      *---------------------------------------------------------*
000150      *  CHANGE LOG                                             *
000160      *  DATE       BY    TICKET   DESCRIPTION                  *
000170      *  -------    ----  -------  --------------------------- *
000180      *  01/22/92   TMH   FS-0204  ORIGINAL LAYOUT - 5 FIELDS   *
000190      *  11/05/93   TMH   FS-0251  AMOUNT/PCT MOVED TO COMP-3   *
000200      *  06/30/95   PDO   FS-0309  NOTED FIRST-FUND-OF-GROUP    *
000210      *                            ABSORBS SPLIT REMAINDER      *
000220      *  02/11/99   PDO   FS-0388  Y2K REVIEW - NO DATE FIELDS  *
000230      *                            IN THIS RECORD, NO CHANGE    *
000240      *                            REQUIRED, SIGNED OFF.        *
000250      *  08/19/01   CJM   FS-0440  COMMENT CLEANUP PER AUDIT    *
000260      *  04/07/04   CJM   FS-0502  NOTED USE BY PORTGEN/R00858  *
000270      *---------------------------------------------------------*
000280       ENVIRONMENT DIVISION.
000290       CONFIGURATION SECTION.
000300       SPECIAL-NAMES.
000310           C01 IS TOP-OF-FORM.
000320       INPUT-OUTPUT SECTION.
000330       FILE-CONTROL.
000340           SELECT PORTFOLIO-ITEM-REC ASSIGN TO PORTFOLIO-ITEM-OUT.
000350       DATA DIVISION.
000360       FILE SECTION.
000370       FD  PORTFOLIO-ITEM-REC
000380           LABEL RECORD STANDARD.
000390       01  PORTFOLIO-ITEM-REC.
000400           05  PI-FUND-ID                    PIC 9(9).
000410           05  PI-FUND-TYPE-CDE               PIC X(2).
000420               88  PI-TYPE-POLISH-FUND            VALUE 'PL'.
000430               88  PI-TYPE-FOREIGN-FUND           VALUE 'FX'.
000440               88  PI-TYPE-MONEY-MARKET-FUND      VALUE 'MM'.
000450           05  PI-FUND-NAME                  PIC X(40).
000460      *        PI-AMOUNT CARRIES THE FULL GROUP-TRUNCATION
000470      *        REMAINDER FOR THE FIRST FUND WRITTEN IN EACH
000480      *        FUND-TYPE GROUP (SEE PORTGEN 5000-DISTRIBUTE-GRP).
000490           05  PI-AMOUNT                     PIC S9(11)V9(2)
000500                                              COMP-3.
000510           05  PI-PERCENTAGE                 PIC S9(3)V9(4)
000520                                              COMP-3.
000530      *    ALTERNATE VIEW -- DISPLAY FORM FOR THE RUN LISTING,
000540      *    KEPT SEPARATE SO THE PACKED FORM ABOVE NEVER HAS TO
000550      *    BE UNPACKED TWICE IN THE SAME PASS.
000560       01  PORTFOLIO-ITEM-DISPLAY-REC.
000570           05  PID-FUND-ID                   PIC 9(9).
000580           05  PID-FUND-TYPE-CDE              PIC X(2).
000590           05  PID-FUND-NAME                 PIC X(40).
000600           05  PID-AMOUNT-DISPLAY            PIC -(10)9.99.
000610           05  PID-PERCENTAGE-DISPLAY        PIC -(2)9.9(4).
000620           05  FILLER                        PIC X(05).
000630       01  PORTFOLIO-ITEM-DISPLAY-ALT
000640               REDEFINES PORTFOLIO-ITEM-DISPLAY-REC.
000650           05  PIDA-FUND-ID                  PIC 9(9).
000660           05  PIDA-FUND-TYPE-CDE             PIC X(2).
000670           05  PIDA-FUND-NAME                PIC X(40).
000680           05  PIDA-LINE-TEXT                PIC X(33).
000690       WORKING-STORAGE SECTION.
000695      *    ALTERNATE VIEW -- SPLITS THE PACKED AMOUNT SO A
000696      *    DUMP CAN BE EYEBALLED FOR THE PACKED SIGN NIBBLE
000697      *    WITHOUT A DEBUGGER.
000698       01  WS-PFI-AMOUNT-ECHO.
000699           05  WS-PAE-AMOUNT                 PIC S9(11)V9(2).
000700           05  FILLER                        PIC X(05).
000701       01  WS-PFI-AMOUNT-ECHO-ALT
000702               REDEFINES WS-PFI-AMOUNT-ECHO.
000703           05  WS-PAEA-AMOUNT-WHOLE          PIC S9(11).
000704           05  WS-PAEA-AMOUNT-CENTS          PIC 9(2).
000705           05  FILLER                        PIC X(03).
000706      *    ALTERNATE VIEW -- SPLITS THE PACKED PERCENTAGE SO THE
000707      *    WHOLE-POINT AND THE FOUR-PLACE FRACTION CAN BE EDITED
000708      *    SEPARATELY WHEN PROOFING THE RUN LISTING BY HAND.
000709       01  WS-PFI-PERCENTAGE-ECHO.
000710           05  WS-PPE-PERCENTAGE             PIC S9(3)V9(4).
000711           05  FILLER                        PIC X(07).
000712       01  WS-PFI-PERCENTAGE-ECHO-ALT
000713               REDEFINES WS-PFI-PERCENTAGE-ECHO.
000714           05  WS-PPEA-PCT-WHOLE             PIC S9(3).
000715           05  WS-PPEA-PCT-FRAC              PIC 9(4).
000716           05  FILLER                        PIC X(07).
000717       77  WS-PFI-REC-COUNT                 PIC 9(5) COMP.
000718       PROCEDURE DIVISION.
000719       0000-DOC-ENTRY.
000720      *    THIS PROGRAM IS NEVER RUN AS PART OF THE PORTFOLIO
000721      *    ALLOCATION BATCH.  IT EXISTS SO THE PORTFOLIO-ITEM
000722      *    OUTPUT LAYOUT COMPILES CLEAN AND CAN BE PROOFED ALONE.
000723           MOVE ZERO TO WS-PFI-REC-COUNT.
000724           STOP RUN.
000725       0000-EXIT.
000726           EXIT.
