000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. PFS-R00858.
000030       AUTHOR. P. ODUYA.
000040       INSTALLATION. FUND SERVICES DIVISION.
000050       DATE-WRITTEN. 10/13/1996.
000060       DATE-COMPILED. 10/13/1996.
000070       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080      *---------------------------------------------------------*
000090      *  PFS-R00858  --  PORTFOLIO-SUMMARY RECORD LAYOUT (DOC)  *
000100      *  DEFINES THE ONE-TRAILER-PER-RUN SUMMARY THAT FOLLOWS   *
000110      *  THAT RUN'S PORTFOLIO-ITEM RECORDS: HOW MANY ITEMS WERE *
000120      *  WRITTEN, HOW MUCH WAS INVESTED, AND WHAT WAS LEFT      *
000130      *  OVER (THE "REMINDER").  IF A JOB STACKS SEVERAL        *
000140      *  REQUESTS, PORTGEN ALSO KEEPS A JOB-LEVEL GRAND-TOTAL    *
000150      *  LINE (SEE HEADER-RECORD-AREA BELOW) FOR THE OPERATOR   *
000160      *  LOG -- THAT LINE IS DISPLAYED, NOT WRITTEN TO THIS     *
000170      *  FILE.                                                   *
000180      *---------------------------------------------------------*
000190      *  CHANGE LOG                                             *
000200      *  DATE       BY    TICKET   DESCRIPTION                  *
000210      *  -------    ----  -------  --------------------------- *
000220      *  10/13/96   PDO   FS-0331  ORIGINAL LAYOUT - 3 FIELDS   *
000230      *  07/08/97   PDO   FS-0349  RENAMED "LEFTOVER" TO        *
000240      *                            "REMINDER" TO MATCH THE      *
000250      *                            BUSINESS SPEC'S OWN SPELLING *
000260      *  02/11/99   PDO   FS-0388  Y2K REVIEW - NO DATE FIELDS  *
000270      *                            IN THIS RECORD, NO CHANGE    *
000280      *                            REQUIRED, SIGNED OFF.        *
000290      *  08/19/01   CJM   FS-0440  COMMENT CLEANUP PER AUDIT    *
000300      *  04/07/04   CJM   FS-0502  ADDED JOB-GRAND-TOTAL AREA   *
000310      *                            FOR MULTI-REQUEST JOB RUNS   *
000320      *---------------------------------------------------------*
000330       ENVIRONMENT DIVISION.
000340       CONFIGURATION SECTION.
000350       SPECIAL-NAMES.
000360           C01 IS TOP-OF-FORM.
000370       INPUT-OUTPUT SECTION.
000380       FILE-CONTROL.
000390           SELECT PORTFOLIO-SUMMARY-REC
000400               ASSIGN TO PORTFOLIO-SUMMARY-OUT.
000410       DATA DIVISION.
000420       FILE SECTION.
000430       FD  PORTFOLIO-SUMMARY-REC
000440           LABEL RECORD STANDARD.
000450       01  PORTFOLIO-SUMMARY-REC.
000460           05  SUM-RECORD-TYPE-CDE           PIC X(1).
000470               88  SUM-TYPE-RUN-TRAILER           VALUE 'R'.
000480               88  SUM-TYPE-JOB-TRAILER           VALUE 'J'.
000490           05  RUN-TRAILER-AREA.
000500               10  SUM-ITEM-COUNT            PIC 9(5).
000510               10  SUM-INVESTED-TOTAL        PIC S9(11)V9(2)
000520                                             COMP-3.
000530               10  SUM-REMINDER              PIC S9(11)V9(2)
000540                                             COMP-3.
000550               10  FILLER                    PIC X(09).
000560           05  JOB-TRAILER-AREA REDEFINES RUN-TRAILER-AREA.
000570               10  SUM-JOB-REQUEST-COUNT     PIC 9(5).
000580               10  SUM-JOB-INVESTED-TOTAL    PIC S9(13)V9(2)
000590                                             COMP-3.
000600               10  SUM-JOB-REMINDER-TOTAL    PIC S9(13)V9(2)
000610                                             COMP-3.
000620               10  SUM-JOB-REJECT-COUNT      PIC 9(5).
000630               10  FILLER                    PIC X(02).
000640       WORKING-STORAGE SECTION.
000650       01  WS-PORTFOLIO-SUMMARY-ECHO.
000660           05  WS-PSE-RECORD-TYPE-CDE         PIC X(1).
000670           05  WS-PSE-ITEM-COUNT             PIC 9(5).
000680           05  WS-PSE-INVESTED-TOTAL         PIC S9(11)V9(2).
000690           05  WS-PSE-REMINDER               PIC S9(11)V9(2).
000700           05  FILLER                        PIC X(09).
000701      *    ALTERNATE VIEW -- SPLITS THE ECHOED TOTALS INTO WHOLE
000702      *    AND CENTS SO A DUMP CAN BE EYEBALLED FOR A BAD PACKED
000703      *    SIGN NIBBLE WITHOUT A DEBUGGER.
000704       01  WS-PORTFOLIO-SUMMARY-ECHO-ALT
000705               REDEFINES WS-PORTFOLIO-SUMMARY-ECHO.
000706           05  WS-PSEA-RECORD-TYPE-CDE        PIC X(1).
000707           05  WS-PSEA-ITEM-COUNT             PIC 9(5).
000708           05  WS-PSEA-INVESTED-WHOLE         PIC S9(11).
000709           05  WS-PSEA-INVESTED-CENTS         PIC 9(2).
000710           05  WS-PSEA-REMINDER-WHOLE         PIC S9(11).
000711           05  WS-PSEA-REMINDER-CENTS         PIC 9(2).
000712           05  FILLER                        PIC X(05).
000713      *    ALTERNATE VIEW -- TREATS THE JOB-TRAILER SIDE OF THE
000714      *    SAME ECHO AREA AS THE WIDER 13-DIGIT JOB TOTALS, FOR
000715      *    PROOFING THE JOB-GRAND-TOTAL DISPLAY LINE.
000716       01  WS-PORTFOLIO-JOB-ECHO.
000717           05  WS-PJE-REQUEST-COUNT          PIC 9(5).
000718           05  WS-PJE-INVESTED-TOTAL         PIC S9(13)V9(2).
000719           05  WS-PJE-REMINDER-TOTAL         PIC S9(13)V9(2).
000720           05  WS-PJE-REJECT-COUNT           PIC 9(5).
000721           05  FILLER                        PIC X(02).
000722       01  WS-PORTFOLIO-JOB-ECHO-ALT
000723               REDEFINES WS-PORTFOLIO-JOB-ECHO.
000724           05  FILLER                        PIC X(05).
000725           05  WS-PJEA-INVESTED-WHOLE        PIC S9(13).
000726           05  WS-PJEA-INVESTED-CENTS        PIC 9(2).
000727           05  FILLER                        PIC X(14).
000728       77  WS-PFS-REC-COUNT                 PIC 9(5) COMP.
000729       PROCEDURE DIVISION.
000730       0000-DOC-ENTRY.
000731      *    THIS PROGRAM IS NEVER RUN AS PART OF THE PORTFOLIO
000732      *    ALLOCATION BATCH.  IT EXISTS SO THE SUMMARY LAYOUT
000733      *    COMPILES CLEAN AND CAN BE PROOFED ON ITS OWN.
000734           MOVE ZERO TO WS-PFS-REC-COUNT.
000735           STOP RUN.
000736       0000-EXIT.
000737           EXIT.
