000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. PORTGEN.
000030       AUTHOR. R. KOWALSKI.
000040       INSTALLATION. FUND SERVICES DIVISION.
000050       DATE-WRITTEN. 03/14/1989.
000060       DATE-COMPILED. 03/14/1989.
000070       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080      *---------------------------------------------------------*
000090      *  PORTGEN  --  PORTFOLIO ALLOCATION GENERATOR             *
000100      *  ONE JOB MAY STACK SEVERAL ALLOCATION REQUESTS AGAINST   *
000110      *  A SINGLE FUND-MASTER SNAPSHOT.  FOR EACH REQUEST THIS   *
000120      *  PROGRAM:                                                *
000130      *    - APPLIES THE REQUESTED STRATEGY'S PL/FX/MM SPLIT TO  *
000140      *      THE AVAILABLE CASH                                  *
000150      *    - SPREADS EACH FUND-TYPE'S SHARE EVENLY ACROSS THE    *
000160      *      FUNDS OF THAT TYPE ON FILE, FIRST FUND OF THE TYPE  *
000170      *      (IN FUND-MASTER ORDER) ABSORBING WHATEVER WON'T      *
000180      *      DIVIDE EVENLY                                        *
000190      *    - WRITES ONE PORTFOLIO-ITEM RECORD PER FUND FUNDED     *
000200      *      AND ONE PORTFOLIO-SUMMARY TRAILER PER REQUEST        *
000210      *    - REJECTS A REQUEST OUTRIGHT (NO ITEMS WRITTEN) IF     *
000220      *      THE FUND FILE IS EMPTY, IF THE STRATEGY CALLS FOR    *
000230      *      A FUND TYPE THAT ISN'T ON FILE, OR IF ANY FUND-TYPE  *
000240      *      GROUP'S OWN PRICED SHARE OF THE CASH COMES TO LESS   *
000250      *      THAN ONE WHOLE CURRENCY UNIT                         *
000260      *  AT END OF JOB A 'J'-TYPE TRAILER IS WRITTEN SUMMARISING  *
000270      *  ALL REQUESTS PROCESSED IN THE RUN.                       *
000280      *---------------------------------------------------------*
000290      *  CHANGE LOG                                               *
000300      *  DATE       BY    TICKET   DESCRIPTION                    *
000310      *  -------    ----  -------  ---------------------------   *
000320      *  03/14/89   RK    INIT     ORIGINAL - SINGLE REQUEST ONLY *
000330      *  05/30/90   RK    FS-0119  WIDENED CASH AMOUNT TO 11.2    *
000340      *  02/18/93   TMH   FS-0233  ADDED STRATEGY TABLE SEARCH,   *
000350      *                            DROPPED OLD STRATEGY-TABLE-IN  *
000360      *                            FILE READ (TABLE IS NOW A      *
000370      *                            COMPILE-TIME CONSTANT)         *
000380      *  07/09/94   TMH   FS-0277  COVERAGE CHECK - REJECT WHEN    *
000390      *                            STRATEGY NEEDS A FUND TYPE THAT *
000400      *                            ISN'T ON THE FUND FILE          *
000410      *  06/30/95   PDO   FS-0309  FIRST-FUND-OF-GROUP ABSORBS     *
000420      *                            THE DIVIDE REMAINDER            *
000430      *  11/14/96   PDO   FS-0331  JOB NOW STACKS MULTIPLE         *
000440      *                            REQUESTS AGAINST ONE SNAPSHOT   *
000450      *  07/08/97   PDO   FS-0349  ADDED MINIMUM-ALLOCATION CHECK  *
000460      *                            (NO GROUP MAY AVERAGE BELOW     *
000470      *                            ONE UNIT PER FUND)              *
000480      *  02/11/99   PDO   FS-0388  Y2K REVIEW - NO DATE FIELDS IN  *
000490      *                            THIS PROGRAM, NO CHANGE        *
000500      *                            REQUIRED, SIGNED OFF.          *
000510      *  10/03/00   PDO   FS-0401  FUND TABLE WIDENED TO 500 ROWS  *
000520      *  08/19/01   CJM   FS-0440  COMMENT CLEANUP PER AUDIT       *
000530      *  04/07/04   CJM   FS-0502  JOB-LEVEL 'J' TRAILER ADDED,    *
000540      *                            ZERO-AVAILABLE-AMOUNT GROUPS    *
000550      *                            NOW SKIP THE DIVIDE CALL        *
000555      *  02/14/06   CJM   FS-0518  3210 WAS REJECTING ON PER-FUND  *
000556      *                            AVERAGE BELOW 1 -- AUDIT CAUGHT *
000557      *                            A LARGE FUND-COUNT GROUP BEING  *
000558      *                            BOUNCED WHEN ITS OWN ALLOCATION *
000559      *                            WAS FINE.  TEST NOW COMPARES    *
000560      *                            THE GROUP AMOUNT ITSELF.  ALSO  *
000561      *                            FIXED OUT-PERCENTAGE TO DIVIDE  *
000562      *                            BY MONEY ACTUALLY INVESTED, NOT *
000563      *                            AR-AVAILABLE-AMT (6005/6006 ADDED)*
000565      *  04/11/06   CJM   FS-0522  A REJECTED REQUEST WROTE NO      *
000566      *                            SUMMARY RECORD AT ALL -- AUDIT   *
000567      *                            WANTS A RUN-TRAILER FOR EVERY    *
000568      *                            REQUEST, REJECTED OR NOT, WITH   *
000569      *                            ITEM-COUNT/INVESTED-TOTAL ZERO    *
000570      *                            AND THE WHOLE AVAILABLE AMOUNT    *
000571      *                            CARRIED AS THE REMINDER.  9000    *
000572      *                            NOW CALLS 6100 UNCONDITIONALLY.   *
000573      *  04/11/06   CJM   FS-0523  6000/6010 WROTE ITEMS IN FUND-    *
000574      *                            MASTER FILE ORDER -- IF THE FILE *
000575      *                            INTERLEAVED FUND TYPES THE OUTPUT*
000576      *                            CAME OUT INTERLEAVED TOO.  LOOP   *
000577      *                            NOW DRIVEN OUTER-BY-GROUP,        *
000578      *                            INNER-BY-FUND SO ALL ITEMS OF A   *
000579      *                            TYPE ARE WRITTEN TOGETHER.        *
000580      *---------------------------------------------------------*
000581       ENVIRONMENT DIVISION.
000582       CONFIGURATION SECTION.
000583       SPECIAL-NAMES.
000584           C01 IS TOP-OF-FORM.
000585       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630           SELECT FUND-MASTER-FILE ASSIGN TO FUND-MASTER-IN.
000640           SELECT ALLOC-REQUEST-FILE ASSIGN TO ALLOC-REQUEST-IN.
000650           SELECT PORTFOLIO-ITEM-FILE ASSIGN TO PORTFOLIO-ITEM-OUT.
000660           SELECT PORTFOLIO-SUMMARY-FILE
000670               ASSIGN TO PORTFOLIO-SUMMARY-OUT.
000680       DATA DIVISION.
000690       FILE SECTION.
000700       FD  FUND-MASTER-FILE
000710           LABEL RECORD STANDARD.
000720       01  FUND-MASTER-RECORD-IN.
000730           05  FM-FUND-ID                    PIC 9(9).
000740           05  FM-FUND-TYPE-CDE               PIC X(2).
000750               88  FM-TYPE-POLISH-FUND            VALUE 'PL'.
000760               88  FM-TYPE-FOREIGN-FUND           VALUE 'FX'.
000770               88  FM-TYPE-MONEY-MARKET-FUND      VALUE 'MM'.
000780           05  FM-FUND-NAME                  PIC X(40).
000790       FD  ALLOC-REQUEST-FILE
000800           LABEL RECORD STANDARD.
000810       01  ALLOC-REQUEST-RECORD-IN.
000820           05  AR-STRATEGY-CDE               PIC X(1).
000830               88  AR-STRATEGY-CONSERVATIVE       VALUE 'C'.
000840               88  AR-STRATEGY-BALANCED           VALUE 'B'.
000850               88  AR-STRATEGY-AGGRESSIVE         VALUE 'A'.
000860           05  AR-AVAILABLE-AMT              PIC 9(11)V9(2).
000870       FD  PORTFOLIO-ITEM-FILE
000880           LABEL RECORD STANDARD.
000890       01  PORTFOLIO-ITEM-RECORD-OUT.
000900           05  PI-FUND-ID                    PIC 9(9).
000910           05  PI-FUND-TYPE-CDE               PIC X(2).
000920           05  PI-FUND-NAME                  PIC X(40).
000930           05  PI-AMOUNT                     PIC S9(11)V9(2)
000940                                              COMP-3.
000950           05  PI-PERCENTAGE                 PIC S9(3)V9(4)
000960                                              COMP-3.
000970           05  FILLER                        PIC X(05).
000980       FD  PORTFOLIO-SUMMARY-FILE
000990           LABEL RECORD STANDARD.
001000       01  PORTFOLIO-SUMMARY-RECORD-OUT.
001010           05  SUM-RECORD-TYPE-CDE           PIC X(1).
001020               88  SUM-TYPE-RUN-TRAILER           VALUE 'R'.
001030               88  SUM-TYPE-JOB-TRAILER           VALUE 'J'.
001040           05  RUN-TRAILER-AREA.
001050               10  SUM-ITEM-COUNT            PIC 9(5).
001060               10  SUM-INVESTED-TOTAL        PIC S9(11)V9(2)
001070                                             COMP-3.
001080               10  SUM-REMINDER              PIC S9(11)V9(2)
001090                                             COMP-3.
001100               10  FILLER                    PIC X(09).
001110           05  JOB-TRAILER-AREA REDEFINES RUN-TRAILER-AREA.
001120               10  SUM-JOB-REQUEST-COUNT     PIC 9(5).
001130               10  SUM-JOB-INVESTED-TOTAL    PIC S9(13)V9(2)
001140                                             COMP-3.
001150               10  SUM-JOB-REMINDER-TOTAL    PIC S9(13)V9(2)
001160                                             COMP-3.
001170               10  SUM-JOB-REJECT-COUNT      PIC 9(5).
001180               10  FILLER                    PIC X(02).
001190       WORKING-STORAGE SECTION.
001200      *---------------------------------------------------------*
001210      *    STRATEGY TABLE -- FS-0233 DROPPED THE OLD             *
001220      *    STRATEGY-TABLE-IN FILE READ.  THE ROWS BELOW ARE      *
001230      *    LOADED AS LITERAL TEXT AND SEARCHED THROUGH THE        *
001240      *    REDEFINES AS A 3-ROW TABLE -- CDE, PL-PCT, FX-PCT,     *
001250      *    MM-PCT, 10 BYTES PER ROW.  SEE STR.TIP03 FOR THE       *
001260      *    FULL WRITE-UP.                                         *
001270      *---------------------------------------------------------*
001280       01  WS-STRATEGY-TABLE-LOAD.
001290           05  FILLER                        PIC X(10)
001300                                              VALUE 'C020075005'.
001310           05  FILLER                        PIC X(10)
001320                                              VALUE 'B030060010'.
001330           05  FILLER                        PIC X(10)
001340                                              VALUE 'A040020040'.
001350       01  WS-STRATEGY-TABLE REDEFINES WS-STRATEGY-TABLE-LOAD.
001360           05  WS-STRAT-ENTRY OCCURS 3 TIMES
001370                   INDEXED BY WS-STRAT-IDX.
001380               10  WS-STRAT-CDE              PIC X(1).
001390               10  WS-STRAT-PL-PCT           PIC 9(3).
001400               10  WS-STRAT-FX-PCT           PIC 9(3).
001410               10  WS-STRAT-MM-PCT           PIC 9(3).
001420       01  WS-MATCHED-STRATEGY.
001430           05  WS-MS-PL-PCT                  PIC 9(3).
001440           05  WS-MS-FX-PCT                  PIC 9(3).
001450           05  WS-MS-MM-PCT                  PIC 9(3).
001460           05  FILLER                        PIC X(01).
001470       01  WS-MATCHED-STRATEGY-ALT
001480               REDEFINES WS-MATCHED-STRATEGY.
001490           05  WS-MSA-ALL-PCT-TEXT           PIC X(09).
001500           05  FILLER                        PIC X(01).
001510      *---------------------------------------------------------*
001520      *    FUND TABLE -- FS-0401 WIDENED TO 500 ROWS WHEN THE     *
001530      *    FOREIGN DESK STARTED LISTING EVERY SUB-FUND SEPARATELY *
001540      *---------------------------------------------------------*
001550       01  WS-FUND-MASTER-TABLE.
001560           05  WS-FM-ENTRY OCCURS 500 TIMES
001570                   INDEXED BY WS-FM-IDX.
001580               10  WS-FM-FUND-ID             PIC 9(9).
001590               10  WS-FM-FUND-TYPE-CDE       PIC X(2).
001600               10  WS-FM-FUND-NAME           PIC X(40).
001610               10  FILLER                    PIC X(03).
001615       77  WS-FM-TABLE-COUNT               PIC 9(5) COMP
001616                                            VALUE ZERO.
001620       01  WS-FUND-MASTER-TABLE-ALT
001630               REDEFINES WS-FUND-MASTER-TABLE.
001640           05  WS-FMA-FIRST-ENTRY.
001650               10  WS-FMA-FIRST-FUND-ID      PIC 9(9).
001660               10  WS-FMA-FIRST-TYPE-CDE     PIC X(2).
001670               10  FILLER                    PIC X(43).
001680           05  FILLER                        PIC X(26946).
001690       01  WS-GROUP-TABLE.
001700           05  WS-GRP-ENTRY OCCURS 3 TIMES
001710                   INDEXED BY WS-GRP-IDX.
001720               10  WS-GRP-TYPE-CDE           PIC X(2).
001730               10  WS-GRP-PCT                PIC 9(3).
001740               10  WS-GRP-AMOUNT             PIC S9(11)V9(2)
001750                                             COMP-3.
001760               10  WS-GRP-FUND-COUNT         PIC 9(5) COMP.
001770               10  WS-GRP-PER-FUND-AMT       PIC S9(11)V9(2)
001780                                             COMP-3.
001790               10  WS-GRP-REMAINDER-AMT      PIC S9(11)V9(2)
001800                                             COMP-3.
001810               10  WS-GRP-FIRST-WRITTEN-SW   PIC 9(1) COMP.
001815               10  FILLER                    PIC X(02).
001820       77  WS-GROUP-COUNT                   PIC 9(1) COMP
001830                                             VALUE ZERO.
001840       77  WS-GROUP-FOUND-SW                PIC 9(1) COMP.
001850           88  WS-GROUP-FOUND                   VALUE 1.
001860           88  WS-GROUP-NOT-FOUND               VALUE 0.
001870       01  WS-RUN-SWITCHES.
001880           05  WS-AR-EOF-SW                  PIC 9(1) COMP
001890                                              VALUE ZERO.
001900               88  WS-AR-EOF                     VALUE 1.
001910               88  WS-AR-NOT-EOF                 VALUE 0.
001920           05  WS-FM-EOF-SW                  PIC 9(1) COMP
001930                                              VALUE ZERO.
001940               88  WS-FM-EOF                     VALUE 1.
001950               88  WS-FM-NOT-EOF                 VALUE 0.
001960           05  WS-RUN-REJECT-SW              PIC 9(1) COMP
001970                                              VALUE ZERO.
001980               88  WS-RUN-REJECTED               VALUE 1.
001990               88  WS-RUN-ACCEPTED               VALUE 0.
002000           05  FILLER                        PIC X(05).
002010       77  WS-MASTER-PL-COUNT                PIC 9(5) COMP
002020                                             VALUE ZERO.
002030       77  WS-MASTER-FX-COUNT                PIC 9(5) COMP
002040                                             VALUE ZERO.
002050       77  WS-MASTER-MM-COUNT                PIC 9(5) COMP
002060                                             VALUE ZERO.
002070       01  WS-RUN-TOTALS.
002080           05  WS-RT-ITEM-COUNT              PIC 9(5) COMP.
002090           05  WS-RT-INVESTED-TOTAL          PIC S9(11)V9(2)
002100                                             COMP-3.
002110           05  WS-RT-REMINDER                PIC S9(11)V9(2)
002120                                             COMP-3.
002125           05  FILLER                        PIC X(05).
002126      *    FS-0518 -- FIXED DENOMINATOR FOR THE PERCENTAGE CALLS
002127      *    IN 6010.  SET ONCE PER REQUEST FROM THE SUM OF THE
002128      *    GROUPS' OWN PRICED (ALREADY-TRUNCATED) AMOUNTS -- NOT
002129      *    FROM AR-AVAILABLE-AMT, WHICH IS WRONG WHENEVER A
002130      *    GROUP'S MULTIPLY-BY-PCT TRUNCATION LEAVES A REMINDER.
002131       77  WS-RUN-INVESTED-TOTAL           PIC S9(11)V9(2)
002132                                            COMP-3 VALUE ZERO.
002133       01  WS-JOB-TOTALS.
002140           05  WS-JT-REQUEST-COUNT           PIC 9(5) COMP
002150                                             VALUE ZERO.
002160           05  WS-JT-INVESTED-TOTAL          PIC S9(13)V9(2)
002170                                             COMP-3 VALUE ZERO.
002180           05  WS-JT-REMINDER-TOTAL          PIC S9(13)V9(2)
002190                                             COMP-3 VALUE ZERO.
002200           05  WS-JT-REJECT-COUNT            PIC 9(5) COMP
002210                                             VALUE ZERO.
002215           05  FILLER                        PIC X(05).
002220       01  WS-MONEYUTL-AREA.
002230           05  WS-MU-FUNCTION-CDE            PIC X(1).
002240           05  WS-MU-AMOUNT-1                PIC S9(11)V9(2)
002250                                             COMP-3.
002260           05  WS-MU-AMOUNT-2                PIC S9(11)V9(2)
002270                                             COMP-3.
002280           05  WS-MU-PCT-FACTOR              PIC S9(3)V9(4)
002290                                             COMP-3.
002300           05  WS-MU-DIVISOR-COUNT           PIC 9(5) COMP.
002310           05  WS-MU-RESULT-AMOUNT           PIC S9(11)V9(2)
002320                                             COMP-3.
002330           05  WS-MU-RESULT-REMAINDER        PIC S9(11)V9(2)
002340                                             COMP-3.
002350           05  WS-MU-RESULT-PERCENTAGE       PIC S9(3)V9(4)
002360                                             COMP-3.
002365           05  FILLER                        PIC X(05).
002370       77  WS-ITEM-AMOUNT                   PIC S9(11)V9(2)
002390                                            COMP-3.
002400       PROCEDURE DIVISION.
002410       0000-MAIN.
002420           PERFORM 1000-OPEN-FILES.
002430           PERFORM 1200-LOAD-FUND-MASTER THRU 1200-EXIT.
002440           PERFORM 1100-READ-REQUEST THRU 1100-EXIT.
002450           PERFORM 9000-PROCESS-ONE-REQUEST THRU 9000-EXIT
002460               UNTIL WS-AR-EOF.
002470           PERFORM 7000-END-OF-JOB THRU 7000-EXIT.
002480           PERFORM 8000-CLOSE-FILES.
002490           STOP RUN.
002500      *---------------------------------------------------------*
002510      *    1000-OPEN-FILES                                       *
002520      *---------------------------------------------------------*
002530       1000-OPEN-FILES.
002540           OPEN INPUT FUND-MASTER-FILE
002550                      ALLOC-REQUEST-FILE.
002560           OPEN OUTPUT PORTFOLIO-ITEM-FILE
002570                       PORTFOLIO-SUMMARY-FILE.
002580      *---------------------------------------------------------*
002590      *    1100-READ-REQUEST                                     *
002600      *---------------------------------------------------------*
002610       1100-READ-REQUEST.
002620           READ ALLOC-REQUEST-FILE
002630               AT END
002640                   SET WS-AR-EOF TO TRUE
002650                   GO TO 1100-EXIT
002660           END-READ.
002670           SET WS-AR-NOT-EOF TO TRUE.
002680           GO TO 1100-EXIT.
002690       1100-EXIT.
002700           EXIT.
002710      *---------------------------------------------------------*
002720      *    1200-LOAD-FUND-MASTER -- READS THE WHOLE SNAPSHOT      *
002730      *    ONCE PER JOB, NOT ONCE PER REQUEST.                    *
002740      *---------------------------------------------------------*
002750       1200-LOAD-FUND-MASTER.
002760           MOVE ZERO TO WS-FM-TABLE-COUNT.
002770           PERFORM 1210-READ-ONE-FUND THRU 1210-EXIT
002780               UNTIL WS-FM-EOF.
002790           GO TO 1200-EXIT.
002800       1200-EXIT.
002810           EXIT.
002820       1210-READ-ONE-FUND.
002830           READ FUND-MASTER-FILE
002840               AT END
002850                   SET WS-FM-EOF TO TRUE
002860                   GO TO 1210-EXIT
002870           END-READ.
002880           ADD 1 TO WS-FM-TABLE-COUNT.
002890           SET WS-FM-IDX TO WS-FM-TABLE-COUNT.
002900           MOVE FM-FUND-ID TO WS-FM-FUND-ID(WS-FM-IDX).
002910           MOVE FM-FUND-TYPE-CDE TO WS-FM-FUND-TYPE-CDE(WS-FM-IDX).
002920           MOVE FM-FUND-NAME TO WS-FM-FUND-NAME(WS-FM-IDX).
002930           IF FM-TYPE-POLISH-FUND
002940               ADD 1 TO WS-MASTER-PL-COUNT
002950           ELSE
002960           IF FM-TYPE-FOREIGN-FUND
002970               ADD 1 TO WS-MASTER-FX-COUNT
002980           ELSE
002990           IF FM-TYPE-MONEY-MARKET-FUND
003000               ADD 1 TO WS-MASTER-MM-COUNT
003010           END-IF END-IF END-IF.
003020           GO TO 1210-EXIT.
003030       1210-EXIT.
003040           EXIT.
003050      *---------------------------------------------------------*
003060      *    2000-LOAD-STRATEGY-PCT -- SEARCHES THE COMPILE-TIME    *
003070      *    TABLE FOR THE REQUESTED STRATEGY AND COPIES ITS THREE  *
003080      *    FUND-TYPE PERCENTAGES INTO WS-MATCHED-STRATEGY.        *
003090      *---------------------------------------------------------*
003100       2000-LOAD-STRATEGY-PCT.
003110           SET WS-STRAT-IDX TO 1.
003120           SEARCH WS-STRAT-ENTRY
003130               AT END
003140                   MOVE ZERO TO WS-MATCHED-STRATEGY
003150               WHEN WS-STRAT-CDE(WS-STRAT-IDX) = AR-STRATEGY-CDE
003160                   MOVE WS-STRAT-PL-PCT(WS-STRAT-IDX)
003170                       TO WS-MS-PL-PCT
003180                   MOVE WS-STRAT-FX-PCT(WS-STRAT-IDX)
003190                       TO WS-MS-FX-PCT
003200                   MOVE WS-STRAT-MM-PCT(WS-STRAT-IDX)
003210                       TO WS-MS-MM-PCT
003220           END-SEARCH.
003230           GO TO 2000-EXIT.
003240       2000-EXIT.
003250           EXIT.
003260      *---------------------------------------------------------*
003270      *    3000-VALIDATE-RUN                                      *
003280      *---------------------------------------------------------*
003290       3000-VALIDATE-RUN.
003300           SET WS-RUN-ACCEPTED TO TRUE.
003310           IF WS-FM-TABLE-COUNT = ZERO
003320               SET WS-RUN-REJECTED TO TRUE
003330               DISPLAY 'PORTGEN - REJECTED - NO FUNDS ON FILE'
003340               GO TO 3000-EXIT
003350           END-IF.
003360           PERFORM 3100-CHECK-COVERAGE THRU 3100-EXIT.
003370           IF WS-RUN-REJECTED
003380               GO TO 3000-EXIT
003390           END-IF.
003400           PERFORM 4000-ALLOCATE-GROUPS THRU 4000-EXIT.
003410           PERFORM 3200-CHECK-MIN-ALLOC THRU 3200-EXIT.
003420           GO TO 3000-EXIT.
003430       3000-EXIT.
003440           EXIT.
003450      *---------------------------------------------------------*
003460      *    3100-CHECK-COVERAGE -- FS-0277.  A STRATEGY THAT       *
003470      *    CALLS FOR MONEY IN A FUND TYPE WITH NO FUNDS ON FILE    *
003480      *    CAN'T BE HONOURED -- REJECT THE WHOLE REQUEST.          *
003490      *---------------------------------------------------------*
003500       3100-CHECK-COVERAGE.
003510           IF WS-MS-PL-PCT > 0 AND WS-MASTER-PL-COUNT = 0
003520               SET WS-RUN-REJECTED TO TRUE
003530               DISPLAY 'PORTGEN - REJECTED - NO PL FUNDS ON FILE'
003540               GO TO 3100-EXIT
003550           END-IF.
003560           IF WS-MS-FX-PCT > 0 AND WS-MASTER-FX-COUNT = 0
003570               SET WS-RUN-REJECTED TO TRUE
003580               DISPLAY 'PORTGEN - REJECTED - NO FX FUNDS ON FILE'
003590               GO TO 3100-EXIT
003600           END-IF.
003610           IF WS-MS-MM-PCT > 0 AND WS-MASTER-MM-COUNT = 0
003620               SET WS-RUN-REJECTED TO TRUE
003630               DISPLAY 'PORTGEN - REJECTED - NO MM FUNDS ON FILE'
003640               GO TO 3100-EXIT
003650           END-IF.
003660           GO TO 3100-EXIT.
003670       3100-EXIT.
003680           EXIT.
003690      *---------------------------------------------------------*
003700      *    3200-CHECK-MIN-ALLOC -- FS-0349, CORRECTED FS-0518.     *
003710      *    A GROUP IS REJECTED ONLY WHEN ITS OWN PRICED SHARE OF   *
003720      *    THE CASH COMES TO LESS THAN ONE WHOLE CURRENCY UNIT --  *
003730      *    THERE'S NOTHING SENSIBLE TO HAND OUT AT ALL.  A LARGE   *
003740      *    FUND-COUNT GROUP WHOSE PER-FUND AVERAGE TRUNCATES TO    *
003750      *    ZERO IS NOT REJECTED ON THAT ACCOUNT -- THE FIRST FUND  *
003760      *    OF THE GROUP ABSORBS THE WHOLE AMOUNT (SEE 6010).       *
003770      *---------------------------------------------------------*
003780       3200-CHECK-MIN-ALLOC.
003790           SET WS-GRP-IDX TO 1.
003800           PERFORM 3210-CHECK-ONE-GROUP THRU 3210-EXIT
003810               VARYING WS-GRP-IDX FROM 1 BY 1
003820               UNTIL WS-GRP-IDX > WS-GROUP-COUNT
003830                  OR WS-RUN-REJECTED.
003840           GO TO 3200-EXIT.
003850       3200-EXIT.
003860           EXIT.
003870       3210-CHECK-ONE-GROUP.
003880           IF WS-GRP-FUND-COUNT(WS-GRP-IDX) > 0
003890                   AND WS-GRP-AMOUNT(WS-GRP-IDX) = ZERO
003900               SET WS-RUN-REJECTED TO TRUE
003910               DISPLAY 'PORTGEN - REJECTED - GROUP '
003920                   WS-GRP-TYPE-CDE(WS-GRP-IDX)
003930                   ' ALLOCATION BELOW ONE CURRENCY UNIT'
003940           END-IF.
003950           GO TO 3210-EXIT.
003960       3210-EXIT.
003965           EXIT.
003970      *---------------------------------------------------------*
003975      *    4000-ALLOCATE-GROUPS -- BUILDS THE FUND-TYPE GROUP      *
003980      *    TABLE IN FIRST-APPEARANCE ORDER FROM THE FUND MASTER    *
003990      *    TABLE, THEN PRICES EACH GROUP'S SHARE OF THE CASH.       *
003995      *---------------------------------------------------------*
004010       4000-ALLOCATE-GROUPS.
004020           MOVE ZERO TO WS-GROUP-COUNT.
004030           PERFORM 4100-SCAN-ONE-FUND THRU 4100-EXIT
004040               VARYING WS-FM-IDX FROM 1 BY 1
004050               UNTIL WS-FM-IDX > WS-FM-TABLE-COUNT.
004060           PERFORM 4200-PRICE-ONE-GROUP THRU 4200-EXIT
004070               VARYING WS-GRP-IDX FROM 1 BY 1
004080               UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
004090           GO TO 4000-EXIT.
004100       4000-EXIT.
004110           EXIT.
004120       4100-SCAN-ONE-FUND.
004130           SET WS-GROUP-NOT-FOUND TO TRUE.
004140           PERFORM 4110-FIND-GROUP THRU 4110-EXIT
004150               VARYING WS-GRP-IDX FROM 1 BY 1
004160               UNTIL WS-GRP-IDX > WS-GROUP-COUNT
004170                  OR WS-GROUP-FOUND.
004180           IF WS-GROUP-FOUND
004190               ADD 1 TO WS-GRP-FUND-COUNT(WS-GRP-IDX)
004200               GO TO 4100-EXIT
004210           END-IF.
004220           ADD 1 TO WS-GROUP-COUNT.
004230           SET WS-GRP-IDX TO WS-GROUP-COUNT.
004240           MOVE WS-FM-FUND-TYPE-CDE(WS-FM-IDX)
004250               TO WS-GRP-TYPE-CDE(WS-GRP-IDX).
004260           MOVE 1 TO WS-GRP-FUND-COUNT(WS-GRP-IDX).
004270           MOVE ZERO TO WS-GRP-FIRST-WRITTEN-SW(WS-GRP-IDX).
004280           IF WS-FM-FUND-TYPE-CDE(WS-FM-IDX) = 'PL'
004290               MOVE WS-MS-PL-PCT TO WS-GRP-PCT(WS-GRP-IDX)
004300           ELSE
004310           IF WS-FM-FUND-TYPE-CDE(WS-FM-IDX) = 'FX'
004320               MOVE WS-MS-FX-PCT TO WS-GRP-PCT(WS-GRP-IDX)
004330           ELSE
004340           IF WS-FM-FUND-TYPE-CDE(WS-FM-IDX) = 'MM'
004350               MOVE WS-MS-MM-PCT TO WS-GRP-PCT(WS-GRP-IDX)
004360           END-IF END-IF END-IF.
004370           GO TO 4100-EXIT.
004380       4100-EXIT.
004390           EXIT.
004400       4110-FIND-GROUP.
004410           IF WS-GRP-TYPE-CDE(WS-GRP-IDX) =
004420                   WS-FM-FUND-TYPE-CDE(WS-FM-IDX)
004430               SET WS-GROUP-FOUND TO TRUE
004440           END-IF.
004450           GO TO 4110-EXIT.
004460       4110-EXIT.
004470           EXIT.
004480       4200-PRICE-ONE-GROUP.
004490           MOVE SPACE TO WS-MU-FUNCTION-CDE.
004500           MOVE '1' TO WS-MU-FUNCTION-CDE.
004510           MOVE AR-AVAILABLE-AMT TO WS-MU-AMOUNT-1.
004520           MOVE WS-GRP-PCT(WS-GRP-IDX) TO WS-MU-PCT-FACTOR.
004530           CALL 'MONEYUTL' USING WS-MU-FUNCTION-CDE
004540                                 WS-MU-AMOUNT-1
004550                                 WS-MU-AMOUNT-2
004560                                 WS-MU-PCT-FACTOR
004570                                 WS-MU-DIVISOR-COUNT
004580                                 WS-MU-RESULT-AMOUNT
004590                                 WS-MU-RESULT-REMAINDER
004600                                 WS-MU-RESULT-PERCENTAGE.
004610           MOVE WS-MU-RESULT-AMOUNT TO WS-GRP-AMOUNT(WS-GRP-IDX).
004620           GO TO 4200-EXIT.
004630       4200-EXIT.
004640           EXIT.
004650      *---------------------------------------------------------*
004660      *    5000-DISTRIBUTE-GROUP -- SPLITS EACH GROUP'S PRICED     *
004670      *    AMOUNT EVENLY ACROSS THE FUNDS IN THE GROUP.  THE       *
004680      *    REMAINDER IS HELD HERE AND PAID TO THE FIRST FUND OF    *
004690      *    THE GROUP IN 6000-WRITE-ITEMS.                          *
004700      *---------------------------------------------------------*
004710       5000-DISTRIBUTE-GROUP.
004720           PERFORM 5100-DIVIDE-ONE-GROUP THRU 5100-EXIT
004730               VARYING WS-GRP-IDX FROM 1 BY 1
004740               UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
004750           GO TO 5000-EXIT.
004760       5000-EXIT.
004770           EXIT.
004780       5100-DIVIDE-ONE-GROUP.
004790           IF WS-GRP-FUND-COUNT(WS-GRP-IDX) = ZERO
004800               MOVE ZERO TO WS-GRP-PER-FUND-AMT(WS-GRP-IDX)
004810               MOVE ZERO TO WS-GRP-REMAINDER-AMT(WS-GRP-IDX)
004820               GO TO 5100-EXIT
004830           END-IF.
004840           MOVE SPACE TO WS-MU-FUNCTION-CDE.
004850           MOVE '2' TO WS-MU-FUNCTION-CDE.
004860           MOVE WS-GRP-AMOUNT(WS-GRP-IDX) TO WS-MU-AMOUNT-1.
004870           MOVE WS-GRP-FUND-COUNT(WS-GRP-IDX)
004880               TO WS-MU-DIVISOR-COUNT.
004890           CALL 'MONEYUTL' USING WS-MU-FUNCTION-CDE
004900                                 WS-MU-AMOUNT-1
004910                                 WS-MU-AMOUNT-2
004920                                 WS-MU-PCT-FACTOR
004930                                 WS-MU-DIVISOR-COUNT
004940                                 WS-MU-RESULT-AMOUNT
004950                                 WS-MU-RESULT-REMAINDER
004960                                 WS-MU-RESULT-PERCENTAGE.
004970           MOVE WS-MU-RESULT-AMOUNT
004980               TO WS-GRP-PER-FUND-AMT(WS-GRP-IDX).
004990           MOVE WS-MU-RESULT-REMAINDER
005000               TO WS-GRP-REMAINDER-AMT(WS-GRP-IDX).
005010           GO TO 5100-EXIT.
005020       5100-EXIT.
005030           EXIT.
005040      *---------------------------------------------------------*
005050      *    6000-WRITE-ITEMS -- ONE PORTFOLIO-ITEM RECORD PER       *
005060      *    FUND, GROUPED BY FUND TYPE (FS-0523) -- ALL PL ITEMS,   *
005065      *    THEN ALL FX, THEN ALL MM, EACH GROUP IN ASCENDING       *
005066      *    FUND-MASTER ORDER.                                      *
005070      *---------------------------------------------------------*
005080       6000-WRITE-ITEMS.
005090           MOVE ZERO TO WS-RT-ITEM-COUNT.
005100           MOVE ZERO TO WS-RT-INVESTED-TOTAL.
005105           PERFORM 6005-TOTAL-INVESTED THRU 6005-EXIT.
005110           PERFORM 6008-WRITE-ONE-GROUP THRU 6008-EXIT
005120               VARYING WS-GRP-IDX FROM 1 BY 1
005130               UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
005140           GO TO 6000-EXIT.
005150       6000-EXIT.
005160           EXIT.
005161      *---------------------------------------------------------*
005162      *    6005-TOTAL-INVESTED -- FS-0518.  SUMS THE GROUPS' OWN   *
005163      *    PRICED AMOUNTS (EACH ALREADY TRUNCATED BY 4200) INTO    *
005164      *    WS-RUN-INVESTED-TOTAL BEFORE A SINGLE ITEM IS WRITTEN,  *
005165      *    SO EVERY ITEM'S PERCENTAGE IN 6010 USES THE SAME FIXED  *
005166      *    DENOMINATOR -- THE MONEY ACTUALLY INVESTED, NOT THE     *
005167      *    CASH THAT WAS MADE AVAILABLE.                           *
005168      *---------------------------------------------------------*
005169       6005-TOTAL-INVESTED.
005170           MOVE ZERO TO WS-RUN-INVESTED-TOTAL.
005171           PERFORM 6006-ADD-ONE-GROUP-AMT THRU 6006-EXIT
005172               VARYING WS-GRP-IDX FROM 1 BY 1
005173               UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
005174           GO TO 6005-EXIT.
005175       6005-EXIT.
005176           EXIT.
005177       6006-ADD-ONE-GROUP-AMT.
005178           MOVE SPACE TO WS-MU-FUNCTION-CDE.
005179           MOVE '4' TO WS-MU-FUNCTION-CDE.
005180           MOVE WS-RUN-INVESTED-TOTAL TO WS-MU-AMOUNT-1.
005181           MOVE WS-GRP-AMOUNT(WS-GRP-IDX) TO WS-MU-AMOUNT-2.
005182           CALL 'MONEYUTL' USING WS-MU-FUNCTION-CDE
005183                                 WS-MU-AMOUNT-1
005184                                 WS-MU-AMOUNT-2
005185                                 WS-MU-PCT-FACTOR
005186                                 WS-MU-DIVISOR-COUNT
005187                                 WS-MU-RESULT-AMOUNT
005188                                 WS-MU-RESULT-REMAINDER
005189                                 WS-MU-RESULT-PERCENTAGE.
005190           MOVE WS-MU-RESULT-AMOUNT TO WS-RUN-INVESTED-TOTAL.
005191           GO TO 6006-EXIT.
005192       6006-EXIT.
005193           EXIT.
005194      *---------------------------------------------------------*
005195      *    6008-WRITE-ONE-GROUP -- FS-0523.  OUTER LEG OF THE      *
005196      *    GROUPED-OUTPUT LOOP.  FOR THE CURRENT WS-GRP-IDX, SCANS *
005197      *    THE FUND MASTER TABLE IN ASCENDING ORDER AND WRITES AN  *
005198      *    ITEM FOR EVERY FUND WHOSE TYPE MATCHES THIS GROUP.      *
005199      *---------------------------------------------------------*
005200       6008-WRITE-ONE-GROUP.
005201           PERFORM 6010-WRITE-ONE-ITEM THRU 6010-EXIT
005202               VARYING WS-FM-IDX FROM 1 BY 1
005203               UNTIL WS-FM-IDX > WS-FM-TABLE-COUNT.
005204           GO TO 6008-EXIT.
005205       6008-EXIT.
005206           EXIT.
005207       6010-WRITE-ONE-ITEM.
005208           IF WS-FM-FUND-TYPE-CDE(WS-FM-IDX) NOT =
005209                   WS-GRP-TYPE-CDE(WS-GRP-IDX)
005210               GO TO 6010-EXIT
005211           END-IF.
005212           MOVE WS-GRP-PER-FUND-AMT(WS-GRP-IDX) TO WS-ITEM-AMOUNT.
005270           IF WS-GRP-FIRST-WRITTEN-SW(WS-GRP-IDX) = ZERO
005280               ADD WS-GRP-REMAINDER-AMT(WS-GRP-IDX)
005290                   TO WS-ITEM-AMOUNT
005300               MOVE 1 TO WS-GRP-FIRST-WRITTEN-SW(WS-GRP-IDX)
005310           END-IF.
005320           MOVE WS-FM-FUND-ID(WS-FM-IDX) TO PI-FUND-ID.
005330           MOVE WS-FM-FUND-TYPE-CDE(WS-FM-IDX) TO PI-FUND-TYPE-CDE.
005340           MOVE WS-FM-FUND-NAME(WS-FM-IDX) TO PI-FUND-NAME.
005350           MOVE WS-ITEM-AMOUNT TO PI-AMOUNT.
005360           MOVE SPACE TO WS-MU-FUNCTION-CDE.
005370           MOVE '3' TO WS-MU-FUNCTION-CDE.
005380           MOVE WS-ITEM-AMOUNT TO WS-MU-AMOUNT-1.
005385           MOVE WS-RUN-INVESTED-TOTAL TO WS-MU-AMOUNT-2.
005400           CALL 'MONEYUTL' USING WS-MU-FUNCTION-CDE
005410                                 WS-MU-AMOUNT-1
005420                                 WS-MU-AMOUNT-2
005430                                 WS-MU-PCT-FACTOR
005440                                 WS-MU-DIVISOR-COUNT
005450                                 WS-MU-RESULT-AMOUNT
005460                                 WS-MU-RESULT-REMAINDER
005470                                 WS-MU-RESULT-PERCENTAGE.
005480           MOVE WS-MU-RESULT-PERCENTAGE TO PI-PERCENTAGE.
005490           WRITE PORTFOLIO-ITEM-RECORD-OUT.
005500           ADD 1 TO WS-RT-ITEM-COUNT.
005510           MOVE SPACE TO WS-MU-FUNCTION-CDE.
005520           MOVE '4' TO WS-MU-FUNCTION-CDE.
005530           MOVE WS-RT-INVESTED-TOTAL TO WS-MU-AMOUNT-1.
005540           MOVE WS-ITEM-AMOUNT TO WS-MU-AMOUNT-2.
005550           CALL 'MONEYUTL' USING WS-MU-FUNCTION-CDE
005560                                 WS-MU-AMOUNT-1
005570                                 WS-MU-AMOUNT-2
005580                                 WS-MU-PCT-FACTOR
005590                                 WS-MU-DIVISOR-COUNT
005600                                 WS-MU-RESULT-AMOUNT
005610                                 WS-MU-RESULT-REMAINDER
005620                                 WS-MU-RESULT-PERCENTAGE.
005630           MOVE WS-MU-RESULT-AMOUNT TO WS-RT-INVESTED-TOTAL.
005640           GO TO 6010-EXIT.
005650       6010-EXIT.
005660           EXIT.
005670      *---------------------------------------------------------*
005680      *    6100-WRITE-SUMMARY -- ONE RUN-TRAILER PER REQUEST,      *
005690      *    THEN ROLLS THE RUN TOTALS INTO THE JOB TOTALS.  CALLED  *
005695      *    EVEN WHEN THE REQUEST WAS REJECTED (FS-0522) -- WS-RT-  *
005696      *    ITEM-COUNT AND WS-RT-INVESTED-TOTAL ARE STILL ZERO FROM *
005697      *    9100 ON THAT PATH, SO THE SUBTRACT BELOW CARRIES THE    *
005698      *    WHOLE AVAILABLE AMOUNT FORWARD AS THE REMINDER.         *
005700      *---------------------------------------------------------*
005710       6100-WRITE-SUMMARY.
005720           SUBTRACT WS-RT-INVESTED-TOTAL FROM AR-AVAILABLE-AMT
005730               GIVING WS-RT-REMINDER.
005740           MOVE SPACE TO PORTFOLIO-SUMMARY-RECORD-OUT.
005750           SET SUM-TYPE-RUN-TRAILER TO TRUE.
005760           MOVE WS-RT-ITEM-COUNT TO SUM-ITEM-COUNT.
005770           MOVE WS-RT-INVESTED-TOTAL TO SUM-INVESTED-TOTAL.
005780           MOVE WS-RT-REMINDER TO SUM-REMINDER.
005790           WRITE PORTFOLIO-SUMMARY-RECORD-OUT.
005800           ADD 1 TO WS-JT-REQUEST-COUNT.
005810           ADD WS-RT-INVESTED-TOTAL TO WS-JT-INVESTED-TOTAL.
005820           ADD WS-RT-REMINDER TO WS-JT-REMINDER-TOTAL.
005830           GO TO 6100-EXIT.
005840       6100-EXIT.
005850           EXIT.
005860      *---------------------------------------------------------*
005870      *    7000-END-OF-JOB -- FS-0502.  ONE 'J'-TYPE TRAILER AT    *
005880      *    THE END OF THE SUMMARY FILE COVERING EVERY REQUEST IN   *
005890      *    THE JOB, PLUS AN OPERATOR-LOG DISPLAY.                  *
005900      *---------------------------------------------------------*
005910       7000-END-OF-JOB.
005920           DISPLAY 'PORTGEN - JOB TOTALS FOLLOW'.
005930           DISPLAY 'REQUESTS PROCESSED    ' WS-JT-REQUEST-COUNT.
005940           DISPLAY 'REQUESTS REJECTED      ' WS-JT-REJECT-COUNT.
005950           DISPLAY 'TOTAL INVESTED          ' WS-JT-INVESTED-TOTAL.
005960           DISPLAY 'TOTAL REMINDER          ' WS-JT-REMINDER-TOTAL.
005970           MOVE SPACE TO PORTFOLIO-SUMMARY-RECORD-OUT.
005980           SET SUM-TYPE-JOB-TRAILER TO TRUE.
005990           MOVE WS-JT-REQUEST-COUNT TO SUM-JOB-REQUEST-COUNT.
006000           MOVE WS-JT-INVESTED-TOTAL TO SUM-JOB-INVESTED-TOTAL.
006010           MOVE WS-JT-REMINDER-TOTAL TO SUM-JOB-REMINDER-TOTAL.
006020           MOVE WS-JT-REJECT-COUNT TO SUM-JOB-REJECT-COUNT.
006030           WRITE PORTFOLIO-SUMMARY-RECORD-OUT.
006040           GO TO 7000-EXIT.
006050       7000-EXIT.
006060           EXIT.
006070      *---------------------------------------------------------*
006080      *    8000-CLOSE-FILES                                       *
006090      *---------------------------------------------------------*
006100       8000-CLOSE-FILES.
006110           CLOSE FUND-MASTER-FILE
006120                 ALLOC-REQUEST-FILE
006130                 PORTFOLIO-ITEM-FILE
006140                 PORTFOLIO-SUMMARY-FILE.
006150      *---------------------------------------------------------*
006160      *    9000-PROCESS-ONE-REQUEST -- DRIVES ONE ALLOCATION       *
006170      *    REQUEST FROM VALIDATION THROUGH THE SUMMARY WRITE,       *
006180      *    THEN READS THE NEXT REQUEST (FS-0331 - STACKED JOBS).   *
006185      *    FS-0522 -- 6100 IS PERFORMED EVEN WHEN THE REQUEST IS    *
006186      *    REJECTED SO A RUN-TRAILER IS ALWAYS WRITTEN; THE RESET   *
006187      *    RUN AREAS (9100) ARE ALL ZERO ON THAT PATH SO 6100'S OWN *
006188      *    SUBTRACT NATURALLY CARRIES THE WHOLE AVAILABLE AMOUNT    *
006189      *    FORWARD AS THE REMINDER.                                 *
006190      *---------------------------------------------------------*
006200       9000-PROCESS-ONE-REQUEST.
006210           PERFORM 9100-RESET-RUN-AREAS THRU 9100-EXIT.
006220           PERFORM 2000-LOAD-STRATEGY-PCT THRU 2000-EXIT.
006230           PERFORM 3000-VALIDATE-RUN THRU 3000-EXIT.
006240           IF WS-RUN-REJECTED
006250               ADD 1 TO WS-JT-REJECT-COUNT
006260           ELSE
006270               PERFORM 5000-DISTRIBUTE-GROUP THRU 5000-EXIT
006280               PERFORM 6000-WRITE-ITEMS THRU 6000-EXIT
006300           END-IF.
006305           PERFORM 6100-WRITE-SUMMARY THRU 6100-EXIT.
006310           PERFORM 1100-READ-REQUEST THRU 1100-EXIT.
006320           GO TO 9000-EXIT.
006330       9000-EXIT.
006340           EXIT.
006350       9100-RESET-RUN-AREAS.
006360           MOVE ZERO TO WS-GROUP-COUNT.
006370           SET WS-RUN-ACCEPTED TO TRUE.
006380           MOVE ZERO TO WS-RT-ITEM-COUNT.
006390           MOVE ZERO TO WS-RT-INVESTED-TOTAL.
006400           MOVE ZERO TO WS-RT-REMINDER.
006410           GO TO 9100-EXIT.
006420       9100-EXIT.
006430           EXIT.
