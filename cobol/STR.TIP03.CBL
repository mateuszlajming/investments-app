000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. STR-TIP03.
000030       AUTHOR. T. MARCHETTI-HALE.
000040       INSTALLATION. FUND SERVICES DIVISION.
000050       DATE-WRITTEN. 01/22/1992.
000060       DATE-COMPILED. 01/22/1992.
000070       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080      *---------------------------------------------------------*
000090      *  STR-TIP03  --  STRATEGY ALLOCATION TABLE LAYOUT (DOC)  *
000100      *  DOCUMENTS THE FIXED TABLE OF STRATEGY-TO-FUND-TYPE     *
000110      *  PERCENTAGES THAT PORTGEN LOADS AT THE START OF EVERY   *
000120      *  RUN.  THIS TABLE IS A CONSTANT -- IT IS NOT READ FROM  *
000130      *  A FILE.  THE SHAPE IS DOCUMENTED HERE (AND DUPLICATED  *
000140      *  AS VALUE CLAUSES IN PORTGEN) BECAUSE MARKETING HAS     *
000150      *  ASKED FOR A FOURTH STRATEGY TWICE NOW AND WE NEED A    *
000160      *  SINGLE PLACE TO POINT THEM AT WHEN WE SAY NO.          *
000170      *---------------------------------------------------------*
000180      *  CHANGE LOG                                             *
000190      *  DATE       BY    TICKET   DESCRIPTION                  *
000200      *  -------    ----  -------  --------------------------- *
000210      *  01/22/92   TMH   FS-0204  ORIGINAL TABLE - C/B/A ROWS  *
000220      *  07/09/94   TMH   FS-0277  DOCUMENTED 0-PCT OMISSION    *
000230      *                            RULE (TYPE NOT LISTED = 0%)  *
000240      *  02/11/99   PDO   FS-0388  Y2K REVIEW - NO DATE FIELDS  *
000250      *                            IN THIS TABLE, NO CHANGE     *
000260      *                            REQUIRED, SIGNED OFF.        *
000270      *  10/03/00   PDO   FS-0401  REJECTED 4TH STRATEGY REQ,   *
000280      *                            LOGGED HERE PER AUDIT.       *
000290      *  08/19/01   CJM   FS-0440  COMMENT CLEANUP PER AUDIT    *
000300      *---------------------------------------------------------*
000310       ENVIRONMENT DIVISION.
000320       CONFIGURATION SECTION.
000330       SPECIAL-NAMES.
000340           C01 IS TOP-OF-FORM.
000350       INPUT-OUTPUT SECTION.
000360       FILE-CONTROL.
000370           SELECT STRATEGY-TABLE-REC ASSIGN TO STRATEGY-TABLE-IN.
000380       DATA DIVISION.
000390       FILE SECTION.
000400       FD  STRATEGY-TABLE-REC
000410           LABEL RECORD STANDARD.
000420       01  STRATEGY-TABLE-REC.
000430           05  ST-STRATEGY-CDE               PIC X(1).
000440               88  ST-STRATEGY-CONSERVATIVE       VALUE 'C'.
000450               88  ST-STRATEGY-BALANCED           VALUE 'B'.
000460               88  ST-STRATEGY-AGGRESSIVE         VALUE 'A'.
000470           05  ST-POLISH-FUND-PCT            PIC 9(3).
000480           05  ST-FOREIGN-FUND-PCT           PIC 9(3).
000490           05  ST-MONEY-MARKET-PCT           PIC 9(3).
000500      *    ALTERNATE VIEW -- ONE-DIGIT-PER-FIELD AUDIT LAYOUT
000510      *    KEPT FOR THE FS-0401 MARKETING-REQUEST WRITE-UP.
000520           05  ST-PCT-AUDIT-VIEW REDEFINES ST-POLISH-FUND-PCT.
000530               10  ST-AUDIT-POLISH-TENS       PIC 9(2).
000540               10  ST-AUDIT-POLISH-UNITS      PIC 9(1).
000550       WORKING-STORAGE SECTION.
000560       01  WS-STRATEGY-TABLE-ECHO.
000570           05  WS-STE-STRATEGY-CDE            PIC X(1).
000580           05  WS-STE-PL-PCT                 PIC 9(3).
000590           05  WS-STE-FX-PCT                 PIC 9(3).
000600           05  WS-STE-MM-PCT                 PIC 9(3).
000610           05  FILLER                        PIC X(01).
000620       01  WS-STRATEGY-TABLE-ECHO-ALT-1
000630               REDEFINES WS-STRATEGY-TABLE-ECHO.
000640           05  WS-STEA-STRATEGY-CDE           PIC X(1).
000650           05  WS-STEA-TOTAL-PCT             PIC 9(3).
000660           05  FILLER                        PIC X(06).
000670       01  WS-STRATEGY-TABLE-ECHO-ALT-2
000680               REDEFINES WS-STRATEGY-TABLE-ECHO.
000690           05  WS-STEB-ROW-TEXT              PIC X(10).
000700       77  WS-STR-ROW-COUNT                 PIC 9(5) COMP.
000710       PROCEDURE DIVISION.
000720       0000-DOC-ENTRY.
000730      *    THIS PROGRAM IS NEVER RUN AS PART OF THE PORTFOLIO
000740      *    ALLOCATION BATCH.  THE LIVE TABLE LIVES IN PORTGEN'S
000750      *    WORKING-STORAGE (WS-STRATEGY-TABLE) AS VALUE CLAUSES.
000760           MOVE ZERO TO WS-STR-ROW-COUNT.
000770           STOP RUN.
000780       0000-EXIT.
000790           EXIT.
